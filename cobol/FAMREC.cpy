      ******************************************************************
      *    FAMREC   --  FAMILY GROUP MASTER RECORD LAYOUT              *
      *                                                                *
      *    LINKS SIBLING/FAMILY CLIENTS TOGETHER FOR THE FAMILY-GROUP  *
      *    ROLLUP ON THE AUDIT REPORT.  POS LIMITS ARE NEVER SHARED    *
      *    ACROSS A FAMILY GROUP -- THIS RECORD IS LABELLING ONLY.     *
      *                                                                *
      *    CHANGE LOG                                                  *
      *    96-09-18  CLM  ORIGINAL                                      C0231
      *    02-04-02  RPK  ADDED FAMGRP-NOTES FOR CASEWORKER TEXT        C0318
      ******************************************************************
       01  FAMGRP-REC.
           05  FAMGRP-ID                   PIC 9(6).
           05  FAMGRP-NAME                 PIC X(30).
           05  FAMGRP-NOTES                PIC X(40).
           05  FILLER                      PIC X(1).
