      ******************************************************************
      *    ABNDWORK  --  ABEND WORK AREA                               *
      *                                                                *
      *    COMMON WORKING-STORAGE COPYBOOK CARRIED BY EVERY BATCH      *
      *    PROGRAM IN THIS SUITE FOR THE DIVIDE-BY-ZERO ABEND TRAP.    *
      *    SEE 1000-ABEND-RTN.  ABEND-REASON AND THE EXPECTED/ACTUAL   *
      *    FIELDS ARE WRITTEN TO SYSOUT AHEAD OF THE FORCED ABEND SO   *
      *    OPERATIONS HAS SOMETHING TO READ BEFORE CALLING THE ON      *
      *    CALL PROGRAMMER.                                            *
      *                                                                *
      *    CHANGE LOG                                                  *
      *    89-06-02  JS   ORIGINAL, CARRIED OVER FROM PATIENT SUITE    *
      *    96-09-30  CLM  RENAMED FIELDS FOR HC-AUDIT USE               C0231
      ******************************************************************
       01  ABEND-REC.
           05  ABEND-PARA-NAME             PIC X(30).
           05  ABEND-REASON                PIC X(40).
           05  EXPECTED-VAL                PIC S9(9)V99   COMP-3.
           05  ACTUAL-VAL                  PIC S9(9)V99   COMP-3.
           05  FILLER                      PIC X(10).
