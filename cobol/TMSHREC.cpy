      ******************************************************************
      *    TMSHREC  --  TIMESHEET ENTRY DETAIL RECORD LAYOUT           *
      *                                                                *
      *    ONE RECORD PER SHIFT A STAFF MEMBER LOGGED AGAINST A        *
      *    CLIENT.  THIS IS THE DETAIL FILE THE AUDIT PASS READS --    *
      *    SORTED STAFF/CLIENT/WEEK/SERVICE-DATE BY THE STEP AHEAD     *
      *    OF HCAAUDIT IN THE JOB STREAM.                              *
      *                                                                *
      *    TS-SHIFT-IN-PARTS AND TS-SHIFT-OUT-PARTS REDEFINE THE       *
      *    HH:MM TEXT FIELDS SO 440-CHECK-SHIFT CAN PICK THE HOUR      *
      *    AND MINUTE HALVES APART WITHOUT REFERENCE MODIFICATION.     *
      *                                                                *
      *    CHANGE LOG                                                  *
      *    97-03-11  CLM  ORIGINAL, MANUAL ENTRY ONLY                   C0267
      *    05-08-02  RPK  ADDED TS-SOURCE/TS-AI-CONF -- PHOTO-CAPTURE   *
      *                   TIMESHEETS NOW FEED THIS FILE TOO             C0440
      *    05-08-02  RPK  ADDED TS-REVIEWED-BY FOR AI-SOURCED ENTRIES   *
      ******************************************************************
       01  TIMESHEET-REC.
           05  TS-ID                       PIC 9(6).
           05  TS-STAFF-ID                 PIC 9(6).
           05  TS-CLIENT-ID                PIC 9(6).
           05  TS-SERVICE-DATE             PIC X(10).
           05  TS-SHIFT-IN                 PIC X(5).
           05  TS-SHIFT-OUT                PIC X(5).
           05  TS-HOURS                    PIC 9(2)V99.
           05  TS-WEEK-NO                  PIC 9(2).
           05  TS-PERIOD-START             PIC X(10).
           05  TS-SOURCE                   PIC X(6).
               88  TS-SRC-MANUAL            VALUE "MANUAL".
               88  TS-SRC-AI-CAPTURE        VALUE "AI".
           05  TS-AI-CONF                  PIC V99.
           05  TS-REVIEWED-BY              PIC X(20).
           05  TS-APPROVED                 PIC X(1).
               88  TS-IS-APPROVED           VALUE "1".
               88  TS-NOT-APPROVED          VALUE "0".
           05  FILLER                      PIC X(1).
      
       01  TS-SHIFT-IN-PARTS REDEFINES TIMESHEET-REC.
           05  FILLER                      PIC X(18).
           05  TSI-HOUR                    PIC X(2).
           05  TSI-COLON                   PIC X(1).
           05  TSI-MINUTE                  PIC X(2).
           05  FILLER                      PIC X(59).
      
       01  TS-SHIFT-OUT-PARTS REDEFINES TIMESHEET-REC.
           05  FILLER                      PIC X(23).
           05  TSO-HOUR                    PIC X(2).
           05  TSO-COLON                   PIC X(1).
           05  TSO-MINUTE                  PIC X(2).
           05  FILLER                      PIC X(54).
