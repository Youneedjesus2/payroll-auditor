      ******************************************************************
      *    ASGNREC  --  STAFF/CLIENT ASSIGNMENT MASTER RECORD LAYOUT   *
      *                                                                *
      *    WHO WORKS FOR WHOM, AND HOW MANY HOURS A WEEK THEY ARE      *
      *    BUDGETED FOR ON THAT CLIENT.  THE (STAFF,CLIENT) PAIR IS    *
      *    UNIQUE.  HCAAUDIT HOLDS THIS TABLE IN ASCENDING STAFF/      *
      *    CLIENT KEY SEQUENCE SO THE WEEKLY AUDIT PASS CAN BINARY-    *
      *    SEARCH IT INSTEAD OF SCANNING IT ROW BY ROW.                *
      *                                                                *
      *    CHANGE LOG                                                  *
      *    96-09-22  CLM  ORIGINAL                                      C0231
      *    99-01-05  TBR  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD  *
      *    01-06-19  RPK  ADDED ASSIGN-PERMANENT TEMP/PERM FLAG         C0344
      ******************************************************************
       01  ASSIGN-REC.
           05  ASSIGN-ID                   PIC 9(6).
           05  ASSIGN-STAFF-ID             PIC 9(6).
           05  ASSIGN-CLIENT-ID            PIC 9(6).
           05  ASSIGN-HOURS                PIC 9(4)V99.
           05  ASSIGN-PERMANENT            PIC X(1).
               88  ASG-PERMANENT            VALUE "1".
               88  ASG-TEMPORARY            VALUE "0".
           05  ASSIGN-NOTES                PIC X(40).
           05  FILLER                      PIC X(1).
