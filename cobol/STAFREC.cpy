      ******************************************************************
      *    STAFREC  --  HOME CARE STAFF MASTER RECORD LAYOUT          *
      *                                                                *
      *    ONE RECORD PER CARE-AGENCY STAFF MEMBER.  LOADED BY         *
      *    HCAAUDIT INTO STAFF-TABLE AT JOB START AND HELD FOR THE     *
      *    LIFE OF THE RUN -- THERE IS NO INDEXED STAFF FILE, THE      *
      *    TABLE IS THE ONLY "MASTER" HCAAUDIT EVER SEES.              *
      *                                                                *
      *    CHANGE LOG                                                  *
      *    88-01-23  JS   ORIGINAL PATIENT-MASTER LAYOUT (RETIRED)     *
      *    96-09-11  CLM  REWRITTEN AS STAFF MASTER FOR HC-AUDIT        C0231
      *    98-11-04  TBR  Y2K REVIEW -- NO 2-DIGIT YEARS IN THIS RECRD *
      ******************************************************************
       01  STAFF-REC.
           05  STAFF-ID                    PIC 9(6).
           05  STAFF-NAME                  PIC X(30).
           05  STAFF-ACTIVE                PIC X(1).
               88  STF-ACTIVE               VALUE "1".
               88  STF-INACTIVE             VALUE "0".
               88  STF-VALID-ACTIVE-FLAG    VALUES ARE "1", "0".
           05  FILLER                      PIC X(1).
