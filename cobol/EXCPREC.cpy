      ******************************************************************
      *    EXCPREC  --  AUDIT EXCEPTION OUTPUT RECORD LAYOUT           *
      *                                                                *
      *    ONE RECORD PER EXCEPTION RAISED BY THE WEEKLY AUDIT PASS.   *
      *    EXC-TYPE CARRIES ONE OF THE ELEVEN AUDIT CONDITION CODES -- *
      *    BAD-STAFF, BAD-CLIENT, BAD-HOURS, BAD-WEEK, BAD-FAMGRP,     *
      *    UNAPPROVED, INACTIVE, HRS-MISMATCH, LOW-CONF, POS-OVER,     *
      *    ASSIGN-OVER, NO-ASSIGN -- SEE 490-LOG-EXCEPTION IN HCAAUDIT *
      *    FOR THE DISPATCH CHAIN THAT WRITES EACH ONE.  THIS FILE     *
      *    FEEDS WHATEVER EXCEPTION REVIEW THE CASEWORKERS USE         *
      *    DOWNSTREAM, SO THE LAYOUT IS HELD STABLE REGARDLESS OF      *
      *    WHAT CHANGES IN THE MASTER FILES.                           *
      *                                                                *
      *    CHANGE LOG                                                  *
      *    97-03-18  CLM  ORIGINAL -- POS-OVER AND ASSIGN-OVER ONLY    *
      *    99-02-08  TBR  Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD  *
      *    02-05-20  RPK  ADDED NO-ASSIGN EXCEPTION TYPE                C0318
      *    05-08-09  RPK  ADDED HRS-MISMATCH EXCEPTION TYPE             C0440
      *    05-10-17  RPK  HEADER REMARK STILL SAID "FOUR ... SHIFT-     C0463
      *                   MISMATCH" -- HCAAUDIT HAS WRITTEN ELEVEN
      *                   EXC-TYPE VALUES FOR YEARS AND THE LITERAL
      *                   HAS ALWAYS BEEN HRS-MISMATCH, NOT SHIFT-
      *                   MISMATCH.  CORRECTED THE REMARK, NO LAYOUT
      *                   CHANGE.
      ******************************************************************
       01  AUDIT-EXCEPTION-REC.
           05  EXC-TYPE                    PIC X(12).
           05  EXC-STAFF-ID                PIC 9(6).
           05  EXC-CLIENT-ID                PIC 9(6).
           05  EXC-WEEK-NO                 PIC 9(2).
           05  EXC-ACTUAL                  PIC S9(5)V99.
           05  EXC-LIMIT                   PIC S9(5)V99.
           05  EXC-VARIANCE                PIC S9(5)V99.
           05  FILLER                      PIC X(8).
