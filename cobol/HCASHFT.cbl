       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  HCASHFT.
       AUTHOR. CAROL MASTERS.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 09/22/96.
       DATE-COMPILED. 09/22/96.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    96-09-22  CLM  ORIGINAL -- CALLED BY HCAAUDIT 440-CHECK-     C0231
      *                   SHIFT TO TURN LOGGED IN/OUT TIMES INTO A
      *                   DECIMAL HOUR FIGURE AND COMPARE IT TO THE
      *                   HOURS THE STAFF MEMBER CLAIMED ON THE
      *                   TIMESHEET.
      *    99-01-12  TBR  Y2K REVIEW -- NO DATE FIELDS PASSED IN, NO
      *                   CHANGE REQUIRED.
      *    01-06-25  RPK  ADDED OVERNIGHT-SHIFT ROLLOVER LOGIC --       C0344
      *                   3RD SHIFT STAFF WERE POSTING OUT-TIME
      *                   EARLIER THAN IN-TIME AND BLOWING UP THE
      *                   VARIANCE CHECK.
      *    05-08-09  RPK  TOLERANCE WAS HARD 0, TIGHTENED TO +/- .25    C0440
      *                   HOUR TO STOP NUISANCE MISMATCHES ON ROUNDED
      *                   PUNCH TIMES.
      *    05-10-03  RPK  PAYROLL AUDIT SCOPE IS SAME-DAY SHIFTS ONLY  C0459
      *                   -- BACKED OUT THE 01-06-25 OVERNIGHT ROLL-
      *                   OVER (ADD 1440 TO OUT-MINUTES) AND THE
      *                   ROLLOVER TRACE AREA THAT WENT WITH IT.  AN
      *                   OUT-PUNCH EARLIER THAN THE IN-PUNCH NOW
      *                   FALLS STRAIGHT THROUGH TO THE VARIANCE
      *                   CHECK AND GETS CAUGHT AS HRS-MISMATCH LIKE
      *                   ANY OTHER BAD PUNCH PAIR.
      ******************************************************************
      
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.
      
       DATA DIVISION.
       FILE SECTION.
      
       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-IN-TOTAL-MINUTES         PIC S9(5) COMP-3.
           05  WS-OUT-TOTAL-MINUTES        PIC S9(5) COMP-3.
           05  WS-DURATION-MINUTES         PIC S9(5) COMP-3.
           05  WS-TOLERANCE-HOURS          PIC S9(1)V99 COMP-3
                                            VALUE +0.25.
      
       01  MISC-FIELDS-DUMP REDEFINES MISC-FIELDS.
           05  FILLER                      PIC X(11).
      
       01  WS-DURATION-DISPLAY.
           05  WS-DD-HOURS                 PIC S9(3) COMP-3.
           05  WS-DD-MINUTES               PIC S9(3) COMP-3.
      
       01  WS-DURATION-DUMP REDEFINES WS-DURATION-DISPLAY.
           05  FILLER                      PIC X(4).
      
       LINKAGE SECTION.
       01  SHIFT-CALC-REC.
           05  SC-IN-HOUR                  PIC 9(2) COMP.
           05  SC-IN-MINUTE                PIC 9(2) COMP.
           05  SC-OUT-HOUR                 PIC 9(2) COMP.
           05  SC-OUT-MINUTE                PIC 9(2) COMP.
           05  SC-CLAIMED-HOURS            PIC 9(2)V99 COMP-3.
           05  SC-COMPUTED-HOURS           PIC S9(3)V99 COMP-3.
           05  SC-VARIANCE-HOURS           PIC S9(3)V99 COMP-3.
           05  SC-ROLLOVER-SW              PIC X(1).
               88  SC-OVERNIGHT-SHIFT        VALUE "1".
               88  SC-SAME-DAY-SHIFT         VALUE "0".
           05  SC-MISMATCH-SW              PIC X(1).
               88  SC-MISMATCH               VALUE "1".
               88  SC-NO-MISMATCH            VALUE "0".
           05  FILLER                      PIC X(1).
      
       01  SHIFT-CALC-DUMP REDEFINES SHIFT-CALC-REC.
           05  FILLER                      PIC X(14).
      
       01  RETURN-CD                       PIC 9(4) COMP.
      
       PROCEDURE DIVISION USING SHIFT-CALC-REC, RETURN-CD.
       0100-MAIN-LOGIC.
           MOVE "0" TO SC-ROLLOVER-SW.
           MOVE "0" TO SC-MISMATCH-SW.
           PERFORM 0200-TOTAL-MINUTES.
           PERFORM 0400-CALC-DURATION.
           PERFORM 0500-CALC-VARIANCE.
           MOVE ZERO TO RETURN-CD.
           GOBACK.
      
       0200-TOTAL-MINUTES.
           COMPUTE WS-IN-TOTAL-MINUTES =
               (SC-IN-HOUR * 60) + SC-IN-MINUTE.
           COMPUTE WS-OUT-TOTAL-MINUTES =
               (SC-OUT-HOUR * 60) + SC-OUT-MINUTE.
      
       0400-CALC-DURATION.
           COMPUTE WS-DURATION-MINUTES =
               WS-OUT-TOTAL-MINUTES - WS-IN-TOTAL-MINUTES.
           COMPUTE WS-DD-HOURS = WS-DURATION-MINUTES / 60.
           COMPUTE WS-DD-MINUTES =
               WS-DURATION-MINUTES - (WS-DD-HOURS * 60).
           COMPUTE SC-COMPUTED-HOURS ROUNDED =
               WS-DURATION-MINUTES / 60.
      
       0500-CALC-VARIANCE.
           COMPUTE SC-VARIANCE-HOURS =
               SC-COMPUTED-HOURS - SC-CLAIMED-HOURS.
           IF SC-VARIANCE-HOURS > WS-TOLERANCE-HOURS
               MOVE "1" TO SC-MISMATCH-SW
           ELSE IF SC-VARIANCE-HOURS < (WS-TOLERANCE-HOURS * -1)
               MOVE "1" TO SC-MISMATCH-SW
           ELSE
               MOVE "0" TO SC-MISMATCH-SW.
