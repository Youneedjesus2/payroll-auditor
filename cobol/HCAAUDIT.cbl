       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  HCAAUDIT.
       AUTHOR. CAROL MASTERS.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 09/18/96.
       DATE-COMPILED. 09/18/96.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *    CHANGE LOG                                                  *
      *    96-09-18  CLM  ORIGINAL -- LOADS STAFF/FAMGRP/CLIENT/        C0231
      *                   ASSIGN MASTERS INTO TABLES AND EDITS THE
      *                   WEEKLY TIMESHEET DETAIL FILE.  REPLACES THE
      *                   MANUAL TIMECARD RECONCILIATION THE BILLING
      *                   CLERKS WERE DOING BY HAND AGAINST THE PLAN-
      *                   OF-SERVICE BINDERS.
      *    97-02-19  CLM  ADDED CLIENT-POS-HOURS OVER-LIMIT CHECK       C0255
      *                   ACROSS ALL STAFF ASSIGNED TO A CLIENT.
      *    97-03-11  CLM  ADDED NO-ASSIGNMENT-ON-FILE EXCEPTION --      C0267
      *                   PAYROLL WAS PAYING HOURS WITH NO BUDGETED
      *                   ASSIGNMENT BEHIND THEM AT ALL.
      *    98-11-09  TBR  Y2K REVIEW -- SERVICE-DATE AND PERIOD-START
      *                   ARE HELD AS TEXT IN TMSHREC, NOT COMPARED AS
      *                   DATES ANYWHERE IN THIS PROGRAM.  NO CHANGE.
      *    99-02-08  TBR  Y2K REVIEW OF EXCPREC -- NO DATE FIELDS IN
      *                   THE EXCEPTION RECORD.  NO CHANGE REQUIRED.
      *    01-06-25  RPK  ADDED HCASHFT SUBPROGRAM CALL FOR SHIFT-      C0344
      *                   CONSISTENCY CHECKING (R7) -- STAFF WERE
      *                   CLAIMING HOURS THAT DIDN'T MATCH THEIR OWN
      *                   LOGGED IN/OUT PUNCHES.
      *    02-04-02  RPK  ADDED FAMILY GROUP ROLLUP SUMMARY ON THE      C0318
      *                   BACK OF THE REPORT FOR CASEWORKERS WORKING
      *                   SIBLING CASES.
      *    02-05-20  RPK  ADDED NO-ASSIGNMENT EXCEPTION COUNTER AND     C0318
      *                   BAD-FAMGRP XREF CHECK ON CLIENT LOAD.
      *    03-07-14  RPK  ADDED CLIENT-FAMGRP-ID XREF VALIDATION --     C0402
      *                   SEE 200-LOAD-CLIENT / 600-FIND-FAMGRP.
      *    05-08-02  RPK  PHOTO-CAPTURE TIMESHEETS NOW FEED THIS        C0440
      *                   PASS ALONGSIDE MANUAL ENTRY -- ADDED LOW-
      *                   CONFIDENCE EXCEPTION FOR AI-CAPTURED
      *                   ENTRIES BELOW THE .80 CONFIDENCE FLOOR.
      *    05-08-09  RPK  RAISED ASSIGN-TABLE AND CLIENT-TABLE LIMITS   C0440
      *                   -- AGENCY GREW PAST THE ORIGINAL SIZING.
      *    05-09-19  RPK  440-CHECK-SHIFT WAS CALLING HCASHFT EVEN      C0451
      *                   WHEN THE TIMESHEET CARRIED NO PUNCHES --
      *                   SKIP THE CALL WHEN TS-SHIFT-IN/TS-SHIFT-OUT
      *                   ARE BLANK.
      *    05-10-03  RPK  250-LOAD-ASSIGN CHECKED STAFF-ACTIVE BUT      C0459
      *                   NOT CLIENT-ACTIVE -- AN ASSIGNMENT AGAINST A
      *                   CLOSED CLIENT WAS LOADING CLEAN.  ADDED THE
      *                   PARALLEL CL-IS-ACTIVE TEST AND BAD-CLIENT
      *                   COUNT BUMP.
      *    05-10-03  RPK  CLIENT SUMMARY LINE WAS MISSING THE WEEKLY    C0459
      *                   POS LIMIT AND FAMILY GROUP ID CASEWORKERS
      *                   NEED TO CROSS-REFERENCE SIBLING CASES --
      *                   ADDED CS-POS-WEEKLY-O AND CS-FAMGRP-O TO THE
      *                   SUMMARY RECORD AND 913-CLIENT-SUMM-STEP.
      *    05-10-03  RPK  400-EDIT-TIMESHEET WAS REJECTING ANY ENTRY    C0459
      *                   OVER 24 HOURS AS BAD-HOURS -- THAT CEILING
      *                   WAS NEVER PART OF THE PAYROLL EDIT SPEC AND
      *                   WAS BOUNCING LEGITIMATE LONG-SHIFT ENTRIES.
      *                   DROPPED THE UPPER-BOUND TEST.
      *    05-10-17  RPK  106/206-xxx-DUP-STEP ONLY COMPARED THE ID --   C0463
      *                   A DUPLICATE NAME UNDER A NEW STAFF-ID OR
      *                   CLIENT-ID WAS LOADING CLEAN.  OR'D IN THE
      *                   ST-NAME/CL-NAME COMPARE.
      *    05-10-17  RPK  200-LOAD-CLIENT'S BAD-FAMGRP CONDITION ONLY    C0463
      *                   BUMPED A COUNTER AND DISPLAYED TO SYSOUT --
      *                   IT NEVER WENT OUT THROUGH 490-LOG-EXCEPTION
      *                   SO NO EXCEPTIONS-FILE RECORD OR REPORT LINE
      *                   WAS EVER WRITTEN FOR IT.  ROUTED IT THROUGH
      *                   490 LIKE EVERY OTHER EXCEPTION TYPE AND ADDED
      *                   THE BAD-FAMGRP BRANCH TO 490'S COUNTER CHAIN.
      ******************************************************************
      
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
      
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT STAFF-FILE
           ASSIGN TO UT-S-STAFIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS STAF-STATUS.
      
           SELECT FAMGRP-FILE
           ASSIGN TO UT-S-FAMIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS FAM-STATUS.
      
           SELECT CLIENT-FILE
           ASSIGN TO UT-S-CLNTIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS CLNT-STATUS.
      
           SELECT ASSIGN-FILE
           ASSIGN TO UT-S-ASGNIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS ASGN-STATUS.
      
           SELECT TIMESHEET-FILE
           ASSIGN TO UT-S-TMSHIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS TMSH-STATUS.
      
           SELECT EXCEPTION-FILE
           ASSIGN TO UT-S-EXCPOT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS EXCP-STATUS.
      
           SELECT AUDIT-RPT-FILE
           ASSIGN TO UT-S-AUDRPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS RPT-STATUS.
      
       DATA DIVISION.
       FILE SECTION.
       FD  STAFF-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 38 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS STAFF-IN-REC.
       01  STAFF-IN-REC                PIC X(38).
      
       FD  FAMGRP-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 77 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS FAMGRP-IN-REC.
       01  FAMGRP-IN-REC                PIC X(77).
      
       FD  CLIENT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 91 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS CLIENT-IN-REC.
       01  CLIENT-IN-REC                PIC X(91).
      
       FD  ASSIGN-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 66 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ASSIGN-IN-REC.
       01  ASSIGN-IN-REC                PIC X(66).
      
       FD  TIMESHEET-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 84 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS TIMESHEET-IN-REC.
       01  TIMESHEET-IN-REC             PIC X(84).
      
       FD  EXCEPTION-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 55 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS EXCEPTION-OUT-REC.
       01  EXCEPTION-OUT-REC            PIC X(55).
      
       FD  AUDIT-RPT-FILE
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC                      PIC X(132).
      
       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  STAF-STATUS             PIC X(2)  VALUE "00".
           05  FAM-STATUS              PIC X(2)  VALUE "00".
           05  CLNT-STATUS             PIC X(2)  VALUE "00".
           05  ASGN-STATUS             PIC X(2)  VALUE "00".
           05  TMSH-STATUS             PIC X(2)  VALUE "00".
           05  EXCP-STATUS             PIC X(2)  VALUE "00".
           05  RPT-STATUS              PIC X(2)  VALUE "00".
           05  FILLER                  PIC X(6).
      
       COPY STAFREC.
       COPY FAMREC.
       COPY CLNTREC.
       COPY ASGNREC.
       COPY TMSHREC.
       COPY EXCPREC.
       COPY ABNDWORK.
      
       01  FLAGS-AND-SWITCHES.
           05  MORE-STAFF-SW           PIC X(1)  VALUE "Y".
               88  NO-MORE-STAFF         VALUE "N".
           05  MORE-FAMGRP-SW          PIC X(1)  VALUE "Y".
               88  NO-MORE-FAMGRP        VALUE "N".
           05  MORE-CLIENT-SW          PIC X(1)  VALUE "Y".
               88  NO-MORE-CLIENT        VALUE "N".
           05  MORE-ASSIGN-SW          PIC X(1)  VALUE "Y".
               88  NO-MORE-ASSIGN        VALUE "N".
           05  MORE-TIMESHEET-SW       PIC X(1)  VALUE "Y".
               88  NO-MORE-TIMESHEET     VALUE "N".
           05  ERROR-FOUND-SW          PIC X(1).
               88  RECORD-ERROR-FOUND    VALUE "Y".
               88  VALID-RECORD          VALUE "N".
           05  DUP-FOUND-SW            PIC X(1).
               88  DUP-FOUND             VALUE "Y".
               88  DUP-NOT-FOUND         VALUE "N".
           05  INSERT-DONE-SW          PIC X(1).
               88  INSERT-DONE           VALUE "Y".
               88  INSERT-NOT-DONE       VALUE "N".
           05  FIRST-SCW-SW            PIC X(1)  VALUE "Y".
               88  FIRST-SCW-GROUP       VALUE "Y".
               88  NOT-FIRST-SCW-GROUP   VALUE "N".
           05  HOLD-SC-NOT-FOUND-SW    PIC X(1).
               88  HOLD-SC-NO-ASSIGN     VALUE "Y".
               88  HOLD-SC-HAS-ASSIGN    VALUE "N".
           05  FILLER                  PIC X(3).
      
       01  STAFF-TABLE.
           05  STAFF-ROW OCCURS 200 TIMES
                         INDEXED BY STAFF-IDX.
               10  ST-ID                   PIC 9(6).
               10  ST-NAME                 PIC X(30).
               10  ST-ACTIVE               PIC X(1).
                   88  ST-IS-ACTIVE          VALUE "1".
               10  ST-TOTAL-HOURS          PIC S9(5)V99 COMP-3.
               10  FILLER                  PIC X(1).
       77  STAFF-ROW-COUNT             PIC 9(4) COMP VALUE ZERO.
       77  ST-SUB                      PIC 9(4) COMP.
      
       01  FAMGRP-TABLE.
           05  FAMGRP-ROW OCCURS 100 TIMES
                          INDEXED BY FAMGRP-IDX.
               10  FG-ID                   PIC 9(6).
               10  FG-NAME                 PIC X(30).
               10  FG-NOTES                PIC X(40).
               10  FG-TOTAL-HOURS          PIC S9(5)V99 COMP-3.
               10  FILLER                  PIC X(1).
       77  FAMGRP-ROW-COUNT            PIC 9(4) COMP VALUE ZERO.
       77  FG-SUB                      PIC 9(4) COMP.
      
       01  CLIENT-TABLE.
           05  CLIENT-ROW OCCURS 300 TIMES
                         INDEXED BY CLIENT-IDX.
               10  CL-ID                   PIC 9(6).
               10  CL-NAME                 PIC X(30).
               10  CL-POS-HOURS            PIC 9(4)V99.
               10  CL-FAMGRP-ID            PIC 9(6).
               10  CL-PRIVATE              PIC X(1).
                   88  CL-IS-PRIVATE         VALUE "1".
               10  CL-ACTIVE               PIC X(1).
                   88  CL-IS-ACTIVE          VALUE "1".
               10  CL-NOTES                PIC X(40).
               10  CL-TOTAL-HOURS          PIC S9(5)V99 COMP-3.
               10  CL-HOURS-BY-WEEK OCCURS 2 TIMES
                                   PIC S9(5)V99 COMP-3.
               10  FILLER                  PIC X(1).
       77  CLIENT-ROW-COUNT            PIC 9(4) COMP VALUE ZERO.
       77  CL-SUB                      PIC 9(4) COMP.
       77  WK-SUB                      PIC 9(1) COMP.
      
       01  ASSIGN-TABLE.
           05  ASSIGN-ROW OCCURS 500 TIMES
                          INDEXED BY ASSIGN-IDX AS-PREV-IDX.
               10  AS-ID                   PIC 9(6).
               10  AS-STAFF-ID             PIC 9(6).
               10  AS-CLIENT-ID            PIC 9(6).
               10  AS-HOURS                PIC 9(4)V99.
               10  AS-PERMANENT            PIC X(1).
               10  AS-NOTES                PIC X(40).
               10  FILLER                  PIC X(1).
       77  ASSIGN-ROW-COUNT            PIC 9(4) COMP VALUE ZERO.
       77  AS-SUB                      PIC 9(4) COMP.
       77  AS-LOW                      PIC 9(4) COMP.
       77  AS-HIGH                     PIC 9(4) COMP.
       77  AS-MID                      PIC 9(4) COMP.
       77  AS-FOUND-SUB                PIC 9(4) COMP.
       77  AS-FOUND-SW                 PIC X(1).
           88  AS-ROW-FOUND              VALUE "Y".
           88  AS-ROW-NOT-FOUND          VALUE "N".
      
       01  CONTROL-BREAK-HOLDS.
           05  HOLD-STAFF-ID           PIC 9(6).
           05  HOLD-CLIENT-ID          PIC 9(6).
           05  HOLD-WEEK-NO            PIC 9(2).
           05  HOLD-SCW-HOURS          PIC S9(5)V99 COMP-3.
           05  HOLD-SC-HOURS           PIC S9(5)V99 COMP-3.
           05  HOLD-ASSIGN-HOURS       PIC 9(4)V99.
           05  HOLD-STAFF-SUB          PIC 9(4) COMP.
           05  HOLD-CLIENT-SUB         PIC 9(4) COMP.
           05  FILLER                  PIC X(4).
      
       01  COUNTERS-AND-TOTALS.
           05  STAFF-READ-CT           PIC 9(5) COMP.
           05  STAFF-LOADED-CT         PIC 9(5) COMP.
           05  STAFF-REJECT-CT         PIC 9(5) COMP.
           05  FAMGRP-READ-CT          PIC 9(5) COMP.
           05  FAMGRP-LOADED-CT        PIC 9(5) COMP.
           05  FAMGRP-REJECT-CT        PIC 9(5) COMP.
           05  CLIENT-READ-CT          PIC 9(5) COMP.
           05  CLIENT-LOADED-CT        PIC 9(5) COMP.
           05  CLIENT-REJECT-CT        PIC 9(5) COMP.
           05  ASSIGN-READ-CT          PIC 9(5) COMP.
           05  ASSIGN-LOADED-CT        PIC 9(5) COMP.
           05  ASSIGN-REJECT-CT        PIC 9(5) COMP.
           05  TS-READ-CT              PIC 9(7) COMP.
           05  TS-REJECT-CT            PIC 9(7) COMP.
           05  TS-PROCESSED-CT         PIC 9(7) COMP.
           05  GRAND-TOTAL-HOURS       PIC S9(7)V99 COMP-3.
           05  EXC-BAD-STAFF-CT        PIC 9(5) COMP.
           05  EXC-BAD-CLIENT-CT       PIC 9(5) COMP.
           05  EXC-BAD-HOURS-CT        PIC 9(5) COMP.
           05  EXC-BAD-WEEK-CT         PIC 9(5) COMP.
           05  EXC-BAD-FAMGRP-CT       PIC 9(5) COMP.
           05  EXC-POS-OVER-CT         PIC 9(5) COMP.
           05  EXC-ASSIGN-OVER-CT      PIC 9(5) COMP.
           05  EXC-NO-ASSIGN-CT        PIC 9(5) COMP.
           05  EXC-UNAPPROVED-CT       PIC 9(5) COMP.
           05  EXC-INACTIVE-CT         PIC 9(5) COMP.
           05  EXC-HRS-MISMATCH-CT     PIC 9(5) COMP.
           05  EXC-LOW-CONF-CT         PIC 9(5) COMP.
           05  FILLER                  PIC X(4).
      
       01  WS-CURRENT-DATE             PIC 9(6).
       01  WS-CURRENT-DATE-BREAKDOWN REDEFINES WS-CURRENT-DATE.
           05  WS-CD-YY                PIC 9(2).
           05  WS-CD-MM                PIC 9(2).
           05  WS-CD-DD                PIC 9(2).
      
       77  WS-LINES                    PIC 9(3) COMP VALUE ZERO.
       77  WS-PAGES                    PIC 9(3) COMP VALUE ZERO.
      
       01  WS-HDR-REC.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  WS-HDR-MM                PIC 99.
           05  FILLER                  PIC X(1)   VALUE "/".
           05  WS-HDR-DD                PIC 99.
           05  FILLER                  PIC X(1)   VALUE "/".
           05  WS-HDR-YY                PIC 99.
           05  FILLER                  PIC X(10)  VALUE SPACE.
           05  FILLER                  PIC X(42)
               VALUE "CARE-AGENCY PAYROLL HOUR AUDITOR".
           05  FILLER                  PIC X(20)  VALUE SPACE.
           05  FILLER                  PIC X(12)  VALUE "PAGE NUMBER:".
           05  PAGE-NBR-O              PIC ZZ9.
           05  FILLER                  PIC X(36)  VALUE SPACE.
      
       01  WS-EXC-COLM-HDR.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  FILLER                  PIC X(12)  VALUE "EXC TYPE".
           05  FILLER                  PIC X(8)   VALUE "STAFF-ID".
           05  FILLER                  PIC X(10)  VALUE "CLIENT-ID".
           05  FILLER                  PIC X(4)   VALUE "WK".
           05  FILLER                  PIC X(14)  VALUE "ACTUAL HOURS".
           05  FILLER                  PIC X(13)  VALUE "LIMIT HOURS".
           05  FILLER                  PIC X(16)  VALUE "VARIANCE HOURS".
           05  FILLER                  PIC X(54)  VALUE SPACE.
      
       01  WS-EXC-DETAIL-REC.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  ED-TYPE-O               PIC X(12).
           05  ED-STAFF-O              PIC X(8).
           05  ED-CLIENT-O             PIC X(10).
           05  ED-WEEK-O               PIC X(4).
           05  ED-ACTUAL-O             PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(3)   VALUE SPACE.
           05  ED-LIMIT-O              PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(3)   VALUE SPACE.
           05  ED-VARIANCE-O           PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(61)  VALUE SPACE.
      
       01  WS-STAFF-HDR.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  FILLER                  PIC X(40)
               VALUE "** STAFF SUMMARY **".
           05  FILLER                  PIC X(91)  VALUE SPACE.
      
       01  WS-STAFF-SUMM-REC.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  SS-ID-O                 PIC X(8).
           05  SS-NAME-O               PIC X(32).
           05  SS-HOURS-O              PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(81)  VALUE SPACE.
      
       01  WS-CLIENT-HDR.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  FILLER                  PIC X(40)
               VALUE "** CLIENT SUMMARY **".
           05  FILLER                  PIC X(91)  VALUE SPACE.
      
       01  WS-CLIENT-SUMM-REC.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  CS-ID-O                 PIC X(8).
           05  CS-NAME-O               PIC X(32).
           05  CS-POS-WEEKLY-O         PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(2)   VALUE SPACE.
           05  CS-POS-PERIOD-O         PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(2)   VALUE SPACE.
           05  CS-ACTUAL-O             PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(2)   VALUE SPACE.
           05  CS-VARIANCE-O           PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(2)   VALUE SPACE.
           05  CS-FAMGRP-O             PIC ZZZZZ9.
           05  FILLER                  PIC X(37)  VALUE SPACE.
      
       01  WS-FAMGRP-HDR.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  FILLER                  PIC X(40)
               VALUE "** FAMILY GROUP SUMMARY **".
           05  FILLER                  PIC X(91)  VALUE SPACE.
      
       01  WS-FAMGRP-SUMM-REC.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  FS-ID-O                 PIC X(8).
           05  FS-NAME-O               PIC X(32).
           05  FS-HOURS-O              PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(81)  VALUE SPACE.
      
       01  WS-BLANK-LINE               PIC X(132) VALUE SPACE.
      
       01  WS-CT-LINE.
           05  FILLER                  PIC X(1)   VALUE SPACE.
           05  CT-LABEL-O              PIC X(36).
           05  CT-VALUE-1-O            PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(3)   VALUE SPACE.
           05  CT-VALUE-2-O            PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(3)   VALUE SPACE.
           05  CT-VALUE-3-O            PIC ZZ,ZZ9.99-.
           05  FILLER                  PIC X(65)  VALUE SPACE.
      
       01  WS-SHIFT-CALC-AREA.
           05  WS-SC-IN-HOUR           PIC 9(2) COMP.
           05  WS-SC-IN-MINUTE         PIC 9(2) COMP.
           05  WS-SC-OUT-HOUR          PIC 9(2) COMP.
           05  WS-SC-OUT-MINUTE        PIC 9(2) COMP.
           05  WS-SC-CLAIMED-HOURS     PIC 9(2)V99 COMP-3.
           05  WS-SC-COMPUTED-HOURS    PIC S9(3)V99 COMP-3.
           05  WS-SC-VARIANCE-HOURS    PIC S9(3)V99 COMP-3.
           05  WS-SC-ROLLOVER-SW       PIC X(1).
           05  WS-SC-MISMATCH-SW       PIC X(1).
               88  WS-SC-IS-MISMATCH     VALUE "1".
           05  FILLER                  PIC X(1).
       77  WS-SHIFT-RETURN-CD          PIC 9(4) COMP.
      
       77  ZERO-VAL                    PIC 9(1) COMP VALUE 0.
       77  ONE-VAL                     PIC 9(1) COMP VALUE 1.
      
       77  WS-SEARCH-KEY                PIC 9(6).
       77  WS-SEARCH-RESULT-SUB         PIC 9(4) COMP.
       77  WS-SRCH-SUB                  PIC 9(4) COMP.
      
       PROCEDURE DIVISION.
       0000-MAINLINE-DRIVER.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-LOAD-STAFF THRU 100-EXIT
               UNTIL NO-MORE-STAFF.
           PERFORM 150-LOAD-FAMGRP THRU 150-EXIT
               UNTIL NO-MORE-FAMGRP.
           PERFORM 200-LOAD-CLIENT THRU 200-EXIT
               UNTIL NO-MORE-CLIENT.
           PERFORM 250-LOAD-ASSIGN THRU 250-EXIT
               UNTIL NO-MORE-ASSIGN.
           PERFORM 300-MAINLINE THRU 300-EXIT
               UNTIL NO-MORE-TIMESHEET.
           IF NOT-FIRST-SCW-GROUP
               PERFORM 500-BREAK-SCW THRU 500-EXIT
               PERFORM 550-BREAK-SC THRU 550-EXIT
           END-IF.
           PERFORM 700-CLIENT-WEEK-AUDIT THRU 700-EXIT.
           PERFORM 750-FAMILY-ROLLUP THRU 750-EXIT.
           PERFORM 900-PRINT-REPORT THRU 900-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.
      
      ******************************************************************
      *    000-HOUSEKEEPING -- OPENS ALL FILES, PRIMES THE FIRST READ  *
      *    ON EACH MASTER, AND ABENDS IF THE STAFF MASTER IS EMPTY --  *
      *    THE REST OF THE PASS IS MEANINGLESS WITH NO STAFF LOADED.  *
      ******************************************************************
       000-HOUSEKEEPING.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           ACCEPT WS-CURRENT-DATE FROM DATE.
           PERFORM 860-READ-STAFF THRU 860-EXIT.
           IF NO-MORE-STAFF
               MOVE "000-HOUSEKEEPING" TO ABEND-PARA-NAME
               MOVE "STAFF MASTER FILE IS EMPTY" TO ABEND-REASON
               MOVE +1 TO EXPECTED-VAL
               MOVE +0 TO ACTUAL-VAL
               PERFORM 1000-ABEND-RTN THRU 1000-EXIT
           END-IF.
           PERFORM 862-READ-FAMGRP THRU 862-EXIT.
           PERFORM 864-READ-CLIENT THRU 864-EXIT.
           PERFORM 866-READ-ASSIGN THRU 866-EXIT.
           PERFORM 868-READ-TIMESHEET THRU 868-EXIT.
       000-EXIT.
           EXIT.
      
      ******************************************************************
      *    100-LOAD-STAFF -- LOADS THE STAFF MASTER INTO STAFF-TABLE.  *
      *    REJECTS A DUPLICATE STAFF-ID (V1) WITHOUT STOPPING THE RUN. *
      ******************************************************************
       100-LOAD-STAFF.
           ADD 1 TO STAFF-READ-CT.
           MOVE "N" TO ERROR-FOUND-SW.
           PERFORM 105-STAFF-DUP-CHECK THRU 105-EXIT.
           IF VALID-RECORD
               IF STAFF-ROW-COUNT >= 200
                   DISPLAY "HCAAUDIT -- STAFF TABLE FULL, RECORD "
                           STAFF-ID " SKIPPED"
                   ADD 1 TO STAFF-REJECT-CT
               ELSE
                   ADD 1 TO STAFF-ROW-COUNT
                   SET STAFF-IDX TO STAFF-ROW-COUNT
                   MOVE STAFF-ID     TO ST-ID (STAFF-IDX)
                   MOVE STAFF-NAME   TO ST-NAME (STAFF-IDX)
                   MOVE STAFF-ACTIVE TO ST-ACTIVE (STAFF-IDX)
                   IF NOT STF-VALID-ACTIVE-FLAG
                       MOVE "1" TO ST-ACTIVE (STAFF-IDX)
                   END-IF
                   MOVE ZERO TO ST-TOTAL-HOURS (STAFF-IDX)
                   ADD 1 TO STAFF-LOADED-CT
               END-IF
           ELSE
               ADD 1 TO STAFF-REJECT-CT
           END-IF.
           PERFORM 860-READ-STAFF THRU 860-EXIT.
       100-EXIT.
           EXIT.
      
       105-STAFF-DUP-CHECK.
           MOVE "N" TO DUP-FOUND-SW.
           PERFORM 106-STAFF-DUP-STEP THRU 106-EXIT
               VARYING ST-SUB FROM 1 BY 1
                   UNTIL ST-SUB > STAFF-ROW-COUNT
                      OR DUP-FOUND.
           IF DUP-FOUND
               DISPLAY "HCAAUDIT -- DUPLICATE STAFF-ID " STAFF-ID
                       " REJECTED"
               MOVE "Y" TO ERROR-FOUND-SW
           END-IF.
       105-EXIT.
           EXIT.
      
       106-STAFF-DUP-STEP.
           IF ST-ID (ST-SUB) = STAFF-ID
              OR ST-NAME (ST-SUB) = STAFF-NAME
               MOVE "Y" TO DUP-FOUND-SW
           END-IF.
       106-EXIT.
           EXIT.
      
      ******************************************************************
      *    150-LOAD-FAMGRP -- LOADS THE FAMILY-GROUP MASTER.  THIS     *
      *    TABLE IS LABELLING ONLY -- SEE FAMREC FOR WHY.              *
      ******************************************************************
       150-LOAD-FAMGRP.
           ADD 1 TO FAMGRP-READ-CT.
           MOVE "N" TO ERROR-FOUND-SW.
           PERFORM 155-FAMGRP-DUP-CHECK THRU 155-EXIT.
           IF VALID-RECORD
               IF FAMGRP-ROW-COUNT >= 100
                   DISPLAY "HCAAUDIT -- FAMGRP TABLE FULL, RECORD "
                           FAMGRP-ID " SKIPPED"
                   ADD 1 TO FAMGRP-REJECT-CT
               ELSE
                   ADD 1 TO FAMGRP-ROW-COUNT
                   SET FAMGRP-IDX TO FAMGRP-ROW-COUNT
                   MOVE FAMGRP-ID    TO FG-ID (FAMGRP-IDX)
                   MOVE FAMGRP-NAME  TO FG-NAME (FAMGRP-IDX)
                   MOVE FAMGRP-NOTES TO FG-NOTES (FAMGRP-IDX)
                   MOVE ZERO TO FG-TOTAL-HOURS (FAMGRP-IDX)
                   ADD 1 TO FAMGRP-LOADED-CT
               END-IF
           ELSE
               ADD 1 TO FAMGRP-REJECT-CT
           END-IF.
           PERFORM 862-READ-FAMGRP THRU 862-EXIT.
       150-EXIT.
           EXIT.
      
       155-FAMGRP-DUP-CHECK.
           MOVE "N" TO DUP-FOUND-SW.
           PERFORM 156-FAMGRP-DUP-STEP THRU 156-EXIT
               VARYING FG-SUB FROM 1 BY 1
                   UNTIL FG-SUB > FAMGRP-ROW-COUNT
                      OR DUP-FOUND.
           IF DUP-FOUND
               DISPLAY "HCAAUDIT -- DUPLICATE FAMGRP-ID " FAMGRP-ID
                       " REJECTED"
               MOVE "Y" TO ERROR-FOUND-SW
           END-IF.
       155-EXIT.
           EXIT.
      
       156-FAMGRP-DUP-STEP.
           IF FG-ID (FG-SUB) = FAMGRP-ID
               MOVE "Y" TO DUP-FOUND-SW
           END-IF.
       156-EXIT.
           EXIT.
      
      ******************************************************************
      *    200-LOAD-CLIENT -- LOADS THE CLIENT MASTER.  A CLIENT       *
      *    CARRYING A FAMGRP-ID WITH NO MATCHING FAMILY GROUP ON FILE  *
      *    IS LOGGED AS BAD-FAMGRP BUT STILL LOADED -- THE ROLLUP      *
      *    JUST SKIPS IT LATER (C0402).                                *
      ******************************************************************
       200-LOAD-CLIENT.
           ADD 1 TO CLIENT-READ-CT.
           MOVE "N" TO ERROR-FOUND-SW.
           PERFORM 205-CLIENT-DUP-CHECK THRU 205-EXIT.
           IF VALID-RECORD
               IF CLIENT-FAMGRP-ID NOT = ZERO
                   MOVE CLIENT-FAMGRP-ID TO WS-SEARCH-KEY
                   PERFORM 600-FIND-FAMGRP THRU 600-EXIT
                   IF WS-SEARCH-RESULT-SUB = ZERO
                       DISPLAY "HCAAUDIT -- CLIENT " CLIENT-ID
                               " CARRIES UNKNOWN FAMGRP-ID "
                               CLIENT-FAMGRP-ID
                       MOVE "BAD-FAMGRP" TO EXC-TYPE
                       MOVE ZERO TO EXC-STAFF-ID
                       MOVE CLIENT-ID TO EXC-CLIENT-ID
                       MOVE ZERO TO EXC-WEEK-NO
                       MOVE ZERO TO EXC-ACTUAL
                       MOVE ZERO TO EXC-LIMIT
                       PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
                   END-IF
               END-IF
               IF CLIENT-ROW-COUNT >= 300
                   DISPLAY "HCAAUDIT -- CLIENT TABLE FULL, RECORD "
                           CLIENT-ID " SKIPPED"
                   ADD 1 TO CLIENT-REJECT-CT
               ELSE
                   ADD 1 TO CLIENT-ROW-COUNT
                   SET CLIENT-IDX TO CLIENT-ROW-COUNT
                   MOVE CLIENT-ID        TO CL-ID (CLIENT-IDX)
                   MOVE CLIENT-NAME      TO CL-NAME (CLIENT-IDX)
                   MOVE CLIENT-POS-HOURS TO CL-POS-HOURS (CLIENT-IDX)
                   MOVE CLIENT-FAMGRP-ID TO CL-FAMGRP-ID (CLIENT-IDX)
                   MOVE CLIENT-PRIVATE   TO CL-PRIVATE (CLIENT-IDX)
                   IF CLIENT-PRIVATE NOT = "1" AND
                      CLIENT-PRIVATE NOT = "0"
                       MOVE "0" TO CL-PRIVATE (CLIENT-IDX)
                   END-IF
                   MOVE CLIENT-ACTIVE    TO CL-ACTIVE (CLIENT-IDX)
                   IF CLIENT-ACTIVE NOT = "1" AND
                      CLIENT-ACTIVE NOT = "0"
                       MOVE "1" TO CL-ACTIVE (CLIENT-IDX)
                   END-IF
                   MOVE CLIENT-NOTES     TO CL-NOTES (CLIENT-IDX)
                   MOVE ZERO TO CL-TOTAL-HOURS (CLIENT-IDX)
                   MOVE ZERO TO CL-HOURS-BY-WEEK (CLIENT-IDX, 1)
                   MOVE ZERO TO CL-HOURS-BY-WEEK (CLIENT-IDX, 2)
                   ADD 1 TO CLIENT-LOADED-CT
               END-IF
           ELSE
               ADD 1 TO CLIENT-REJECT-CT
           END-IF.
           PERFORM 864-READ-CLIENT THRU 864-EXIT.
       200-EXIT.
           EXIT.
      
       205-CLIENT-DUP-CHECK.
           MOVE "N" TO DUP-FOUND-SW.
           PERFORM 206-CLIENT-DUP-STEP THRU 206-EXIT
               VARYING CL-SUB FROM 1 BY 1
                   UNTIL CL-SUB > CLIENT-ROW-COUNT
                      OR DUP-FOUND.
           IF DUP-FOUND
               DISPLAY "HCAAUDIT -- DUPLICATE CLIENT-ID " CLIENT-ID
                       " REJECTED"
               MOVE "Y" TO ERROR-FOUND-SW
           END-IF.
       205-EXIT.
           EXIT.
      
       206-CLIENT-DUP-STEP.
           IF CL-ID (CL-SUB) = CLIENT-ID
              OR CL-NAME (CL-SUB) = CLIENT-NAME
               MOVE "Y" TO DUP-FOUND-SW
           END-IF.
       206-EXIT.
           EXIT.
      
      ******************************************************************
      *    250-LOAD-ASSIGN -- LOADS THE ASSIGNMENT MASTER.  REJECTS    *
      *    A DUPLICATE (STAFF,CLIENT) PAIR, AN UNKNOWN OR INACTIVE     *
      *    STAFF-ID, OR AN UNKNOWN CLIENT-ID.  GOOD ROWS ARE INSERTED  *
      *    IN ASCENDING STAFF/CLIENT ORDER (280) SO 650-FIND-ASSIGN    *
      *    CAN BINARY-SEARCH THE TABLE DURING THE AUDIT PASS.          *
      ******************************************************************
       250-LOAD-ASSIGN.
           ADD 1 TO ASSIGN-READ-CT.
           MOVE "N" TO ERROR-FOUND-SW.
           PERFORM 255-ASSIGN-DUP-CHECK THRU 255-EXIT.
           IF VALID-RECORD
               MOVE ASSIGN-STAFF-ID TO WS-SEARCH-KEY
               PERFORM 610-FIND-STAFF THRU 610-EXIT
               IF WS-SEARCH-RESULT-SUB = ZERO
                   ADD 1 TO EXC-BAD-STAFF-CT
                   DISPLAY "HCAAUDIT -- ASSIGN " ASSIGN-ID
                           " CARRIES UNKNOWN STAFF-ID "
                           ASSIGN-STAFF-ID
                   MOVE "Y" TO ERROR-FOUND-SW
               ELSE
                   IF NOT ST-IS-ACTIVE (WS-SEARCH-RESULT-SUB)
                       ADD 1 TO EXC-BAD-STAFF-CT
                       DISPLAY "HCAAUDIT -- ASSIGN " ASSIGN-ID
                               " STAFF-ID " ASSIGN-STAFF-ID
                               " IS INACTIVE"
                       MOVE "Y" TO ERROR-FOUND-SW
                   END-IF
               END-IF
           END-IF.
           IF VALID-RECORD
               MOVE ASSIGN-CLIENT-ID TO WS-SEARCH-KEY
               PERFORM 620-FIND-CLIENT THRU 620-EXIT
               IF WS-SEARCH-RESULT-SUB = ZERO
                   ADD 1 TO EXC-BAD-CLIENT-CT
                   DISPLAY "HCAAUDIT -- ASSIGN " ASSIGN-ID
                           " CARRIES UNKNOWN CLIENT-ID "
                           ASSIGN-CLIENT-ID
                   MOVE "Y" TO ERROR-FOUND-SW
               ELSE
                   IF NOT CL-IS-ACTIVE (WS-SEARCH-RESULT-SUB)
                       ADD 1 TO EXC-BAD-CLIENT-CT
                       DISPLAY "HCAAUDIT -- ASSIGN " ASSIGN-ID
                               " CLIENT-ID " ASSIGN-CLIENT-ID
                               " IS INACTIVE"
                       MOVE "Y" TO ERROR-FOUND-SW
                   END-IF
               END-IF
           END-IF.
           IF VALID-RECORD
               IF ASSIGN-ROW-COUNT >= 500
                   DISPLAY "HCAAUDIT -- ASSIGN TABLE FULL, RECORD "
                           ASSIGN-ID " SKIPPED"
                   ADD 1 TO ASSIGN-REJECT-CT
               ELSE
                   PERFORM 280-INSERT-ASSIGN-ROW THRU 280-EXIT
                   ADD 1 TO ASSIGN-LOADED-CT
               END-IF
           ELSE
               ADD 1 TO ASSIGN-REJECT-CT
           END-IF.
           PERFORM 866-READ-ASSIGN THRU 866-EXIT.
       250-EXIT.
           EXIT.
      
       255-ASSIGN-DUP-CHECK.
           MOVE "N" TO DUP-FOUND-SW.
           PERFORM 256-ASSIGN-DUP-STEP THRU 256-EXIT
               VARYING AS-SUB FROM 1 BY 1
                   UNTIL AS-SUB > ASSIGN-ROW-COUNT
                      OR DUP-FOUND.
           IF DUP-FOUND
               DISPLAY "HCAAUDIT -- DUPLICATE ASSIGN PAIR STAFF "
                       ASSIGN-STAFF-ID " CLIENT " ASSIGN-CLIENT-ID
                       " REJECTED"
               MOVE "Y" TO ERROR-FOUND-SW
           END-IF.
       255-EXIT.
           EXIT.
      
       256-ASSIGN-DUP-STEP.
           IF AS-STAFF-ID (AS-SUB) = ASSIGN-STAFF-ID AND
              AS-CLIENT-ID (AS-SUB) = ASSIGN-CLIENT-ID
               MOVE "Y" TO DUP-FOUND-SW
           END-IF.
       256-EXIT.
           EXIT.
      
      ******************************************************************
      *    280-INSERT-ASSIGN-ROW -- INSERTION SORT ON LOAD.  SHIFTS    *
      *    EVERY ROW THAT SORTS AFTER THE NEW KEY DOWN ONE SLOT, THEN  *
      *    DROPS THE NEW ROW INTO THE HOLE.  NO SORT VERB -- THE       *
      *    ASSIGNMENT FILE ARRIVES IN ASSIGN-ID ORDER, NOT STAFF/      *
      *    CLIENT ORDER, SO WE MAINTAIN THE ORDER OURSELVES (C0231).   *
      ******************************************************************
       280-INSERT-ASSIGN-ROW.
           ADD 1 TO ASSIGN-ROW-COUNT.
           MOVE ASSIGN-ROW-COUNT TO AS-SUB.
           MOVE "N" TO INSERT-DONE-SW.
           PERFORM 285-SHIFT-STEP THRU 285-EXIT
               UNTIL INSERT-DONE.
           SET ASSIGN-IDX TO AS-SUB.
           MOVE ASSIGN-ID        TO AS-ID (ASSIGN-IDX).
           MOVE ASSIGN-STAFF-ID  TO AS-STAFF-ID (ASSIGN-IDX).
           MOVE ASSIGN-CLIENT-ID TO AS-CLIENT-ID (ASSIGN-IDX).
           MOVE ASSIGN-HOURS     TO AS-HOURS (ASSIGN-IDX).
           MOVE ASSIGN-PERMANENT TO AS-PERMANENT (ASSIGN-IDX).
           IF ASSIGN-PERMANENT NOT = "1" AND ASSIGN-PERMANENT NOT = "0"
               MOVE "1" TO AS-PERMANENT (ASSIGN-IDX)
           END-IF.
           MOVE ASSIGN-NOTES     TO AS-NOTES (ASSIGN-IDX).
       280-EXIT.
           EXIT.
      
       285-SHIFT-STEP.
           IF AS-SUB = 1
               MOVE "Y" TO INSERT-DONE-SW
           ELSE
               SET ASSIGN-IDX TO AS-SUB
               SET AS-PREV-IDX TO AS-SUB
               SET AS-PREV-IDX DOWN BY 1
               IF AS-STAFF-ID (AS-PREV-IDX) > ASSIGN-STAFF-ID OR
                 (AS-STAFF-ID (AS-PREV-IDX) = ASSIGN-STAFF-ID AND
                  AS-CLIENT-ID (AS-PREV-IDX) > ASSIGN-CLIENT-ID)
                   MOVE ASSIGN-ROW (AS-PREV-IDX) TO ASSIGN-ROW (ASSIGN-IDX)
                   SUBTRACT 1 FROM AS-SUB
               ELSE
                   MOVE "Y" TO INSERT-DONE-SW
               END-IF
           END-IF.
       285-EXIT.
           EXIT.
      
      ******************************************************************
      *    300-MAINLINE -- THE AUDIT PASS ITSELF.  ONE PASS OF THE     *
      *    SORTED TIMESHEET FILE DRIVES EDIT, ACCUMULATE AND CONTROL   *
      *    BREAK PARAGRAPHS.                                           *
      ******************************************************************
       300-MAINLINE.
           ADD 1 TO TS-READ-CT.
           PERFORM 350-CHECK-BREAKS THRU 350-EXIT.
           MOVE "N" TO ERROR-FOUND-SW.
           PERFORM 400-EDIT-TIMESHEET THRU 400-EXIT.
           IF VALID-RECORD
               PERFORM 420-CHECK-APPROVAL THRU 420-EXIT
               PERFORM 430-CHECK-ACTIVE THRU 430-EXIT
               PERFORM 440-CHECK-SHIFT THRU 440-EXIT
               PERFORM 450-ACCUMULATE THRU 450-EXIT
               ADD 1 TO TS-PROCESSED-CT
           ELSE
               ADD 1 TO TS-REJECT-CT
           END-IF.
           PERFORM 868-READ-TIMESHEET THRU 868-EXIT.
       300-EXIT.
           EXIT.
      
      ******************************************************************
      *    350-CHECK-BREAKS -- COMPARES THE INCOMING KEY TO THE HELD   *
      *    STAFF/CLIENT/WEEK KEY.  A WEEK CHANGE ALONE FIRES ONLY THE  *
      *    SCW BREAK (R3).  A STAFF OR CLIENT CHANGE FIRES THE SCW     *
      *    BREAK FIRST, THEN THE COARSER SC BREAK (R4), BEFORE THE     *
      *    HOLDS ARE RESET FOR THE NEW GROUP.  650-FIND-ASSIGN RUNS    *
      *    ONCE PER STAFF/CLIENT GROUP, AT THE TOP OF THE GROUP.       *
      ******************************************************************
       350-CHECK-BREAKS.
           IF FIRST-SCW-GROUP
               MOVE "N" TO FIRST-SCW-SW
               PERFORM 370-SET-HOLDS THRU 370-EXIT
           ELSE
               IF TS-STAFF-ID NOT = HOLD-STAFF-ID OR
                  TS-CLIENT-ID NOT = HOLD-CLIENT-ID
                   PERFORM 500-BREAK-SCW THRU 500-EXIT
                   PERFORM 550-BREAK-SC THRU 550-EXIT
                   PERFORM 370-SET-HOLDS THRU 370-EXIT
               ELSE
                   IF TS-WEEK-NO NOT = HOLD-WEEK-NO
                       PERFORM 500-BREAK-SCW THRU 500-EXIT
                       MOVE TS-WEEK-NO TO HOLD-WEEK-NO
                   END-IF
               END-IF
           END-IF.
       350-EXIT.
           EXIT.
      
       370-SET-HOLDS.
           MOVE TS-STAFF-ID  TO HOLD-STAFF-ID.
           MOVE TS-CLIENT-ID TO HOLD-CLIENT-ID.
           MOVE TS-WEEK-NO   TO HOLD-WEEK-NO.
           MOVE ZERO TO HOLD-SCW-HOURS.
           MOVE ZERO TO HOLD-SC-HOURS.
           MOVE TS-STAFF-ID TO WS-SEARCH-KEY.
           PERFORM 610-FIND-STAFF THRU 610-EXIT.
           MOVE WS-SEARCH-RESULT-SUB TO HOLD-STAFF-SUB.
           MOVE TS-CLIENT-ID TO WS-SEARCH-KEY.
           PERFORM 620-FIND-CLIENT THRU 620-EXIT.
           MOVE WS-SEARCH-RESULT-SUB TO HOLD-CLIENT-SUB.
           PERFORM 650-FIND-ASSIGN THRU 650-EXIT.
       370-EXIT.
           EXIT.
      
      ******************************************************************
      *    400-EDIT-TIMESHEET -- R1.  A TIMESHEET RECORD REFERENCING   *
      *    AN UNKNOWN STAFF-ID OR CLIENT-ID, CARRYING A NONSENSE HOUR  *
      *    FIGURE, OR AN OUT-OF-RANGE WEEK NUMBER, IS REJECTED FROM    *
      *    FURTHER PROCESSING -- IT CANNOT BE ACCUMULATED OR AUDITED.  *
      ******************************************************************
       400-EDIT-TIMESHEET.
           IF HOLD-STAFF-SUB = ZERO
               MOVE "BAD-STAFF" TO EXC-TYPE
               MOVE TS-STAFF-ID TO EXC-STAFF-ID
               MOVE TS-CLIENT-ID TO EXC-CLIENT-ID
               MOVE TS-WEEK-NO TO EXC-WEEK-NO
               MOVE ZERO TO EXC-ACTUAL
               MOVE ZERO TO EXC-LIMIT
               PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 400-EXIT
           END-IF.
           IF HOLD-CLIENT-SUB = ZERO
               MOVE "BAD-CLIENT" TO EXC-TYPE
               MOVE TS-STAFF-ID TO EXC-STAFF-ID
               MOVE TS-CLIENT-ID TO EXC-CLIENT-ID
               MOVE TS-WEEK-NO TO EXC-WEEK-NO
               MOVE ZERO TO EXC-ACTUAL
               MOVE ZERO TO EXC-LIMIT
               PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 400-EXIT
           END-IF.
           IF TS-HOURS NOT > ZERO
               MOVE "BAD-HOURS" TO EXC-TYPE
               MOVE TS-STAFF-ID TO EXC-STAFF-ID
               MOVE TS-CLIENT-ID TO EXC-CLIENT-ID
               MOVE TS-WEEK-NO TO EXC-WEEK-NO
               MOVE TS-HOURS TO EXC-ACTUAL
               MOVE ZERO TO EXC-LIMIT
               PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 400-EXIT
           END-IF.
           IF TS-WEEK-NO NOT = 1 AND TS-WEEK-NO NOT = 2
               MOVE "BAD-WEEK" TO EXC-TYPE
               MOVE TS-STAFF-ID TO EXC-STAFF-ID
               MOVE TS-CLIENT-ID TO EXC-CLIENT-ID
               MOVE TS-WEEK-NO TO EXC-WEEK-NO
               MOVE ZERO TO EXC-ACTUAL
               MOVE ZERO TO EXC-LIMIT
               PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 400-EXIT
           END-IF.
       400-EXIT.
           EXIT.
      
      ******************************************************************
      *    420-CHECK-APPROVAL -- R5.  AN UNAPPROVED TIMESHEET IS       *
      *    STILL ACCUMULATED AND AUDITED -- IT IS FLAGGED, NOT         *
      *    REJECTED, SO PAYROLL CAN SEE IT ON THE EXCEPTION FILE.      *
      ******************************************************************
       420-CHECK-APPROVAL.
           IF TS-IS-APPROVED
               GO TO 420-EXIT
           END-IF.
           MOVE "UNAPPROVED" TO EXC-TYPE.
           MOVE TS-STAFF-ID TO EXC-STAFF-ID.
           MOVE TS-CLIENT-ID TO EXC-CLIENT-ID.
           MOVE TS-WEEK-NO TO EXC-WEEK-NO.
           MOVE TS-HOURS TO EXC-ACTUAL.
           MOVE ZERO TO EXC-LIMIT.
           PERFORM 490-LOG-EXCEPTION THRU 490-EXIT.
       420-EXIT.
           EXIT.
      
      ******************************************************************
      *    430-CHECK-ACTIVE -- R6.  HOURS LOGGED AGAINST AN INACTIVE   *
      *    STAFF MEMBER OR CLIENT ARE FLAGGED.                         *
      ******************************************************************
       430-CHECK-ACTIVE.
           IF ST-IS-ACTIVE (HOLD-STAFF-SUB) AND
              CL-IS-ACTIVE (HOLD-CLIENT-SUB)
               GO TO 430-EXIT
           END-IF.
           MOVE "INACTIVE" TO EXC-TYPE.
           MOVE TS-STAFF-ID TO EXC-STAFF-ID.
           MOVE TS-CLIENT-ID TO EXC-CLIENT-ID.
           MOVE TS-WEEK-NO TO EXC-WEEK-NO.
           MOVE TS-HOURS TO EXC-ACTUAL.
           MOVE ZERO TO EXC-LIMIT.
           PERFORM 490-LOG-EXCEPTION THRU 490-EXIT.
       430-EXIT.
           EXIT.
      
      ******************************************************************
      *    440-CHECK-SHIFT -- R7.  CALLS HCASHFT TO TURN THE LOGGED    *
      *    IN/OUT PUNCHES INTO A COMPUTED HOUR FIGURE AND COMPARE IT   *
      *    TO TS-HOURS.  ALSO FLAGS AN AI-CAPTURED ENTRY BELOW THE     *
      *    .80 CONFIDENCE FLOOR (C0440).  SHIFT PUNCHES ARE OPTIONAL   *
      *    ON THE TIMESHEET -- SKIP THE HCASHFT CALL ENTIRELY WHEN     *
      *    EITHER PUNCH IS BLANK (C0451).                              *
      ******************************************************************
       440-CHECK-SHIFT.
           IF TS-SHIFT-IN NOT = SPACES AND TS-SHIFT-OUT NOT = SPACES
               MOVE TSI-HOUR   TO WS-SC-IN-HOUR
               MOVE TSI-MINUTE TO WS-SC-IN-MINUTE
               MOVE TSO-HOUR   TO WS-SC-OUT-HOUR
               MOVE TSO-MINUTE TO WS-SC-OUT-MINUTE
               MOVE TS-HOURS   TO WS-SC-CLAIMED-HOURS
               CALL "HCASHFT" USING WS-SHIFT-CALC-AREA,
                    WS-SHIFT-RETURN-CD
               IF WS-SC-IS-MISMATCH
                   MOVE "HRS-MISMATCH" TO EXC-TYPE
                   MOVE TS-STAFF-ID TO EXC-STAFF-ID
                   MOVE TS-CLIENT-ID TO EXC-CLIENT-ID
                   MOVE TS-WEEK-NO TO EXC-WEEK-NO
                   MOVE WS-SC-COMPUTED-HOURS TO EXC-ACTUAL
                   MOVE TS-HOURS TO EXC-LIMIT
                   PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
               END-IF
           END-IF.
           IF TS-SRC-AI-CAPTURE AND TS-AI-CONF < .80
               MOVE "LOW-CONF" TO EXC-TYPE
               MOVE TS-STAFF-ID TO EXC-STAFF-ID
               MOVE TS-CLIENT-ID TO EXC-CLIENT-ID
               MOVE TS-WEEK-NO TO EXC-WEEK-NO
               MOVE TS-HOURS TO EXC-ACTUAL
               MOVE ZERO TO EXC-LIMIT
               PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
           END-IF.
       440-EXIT.
           EXIT.
      
      ******************************************************************
      *    450-ACCUMULATE -- POSTS THE RECORD'S HOURS EVERYWHERE THEY  *
      *    ARE NEEDED: THE CURRENT STAFF/CLIENT/WEEK BUCKET FOR R3,    *
      *    STAFF AND CLIENT LIFETIME TOTALS FOR THE REPORT, AND THE    *
      *    CLIENT'S PER-WEEK BUCKET FOR R2 (CHECKED ACROSS ALL STAFF   *
      *    AT 700-CLIENT-WEEK-AUDIT AFTER THE FILE IS EXHAUSTED).      *
      ******************************************************************
       450-ACCUMULATE.
           ADD TS-HOURS TO HOLD-SCW-HOURS.
           ADD TS-HOURS TO GRAND-TOTAL-HOURS.
           ADD TS-HOURS TO ST-TOTAL-HOURS (HOLD-STAFF-SUB).
           ADD TS-HOURS TO CL-TOTAL-HOURS (HOLD-CLIENT-SUB).
           MOVE TS-WEEK-NO TO WK-SUB.
           ADD TS-HOURS TO CL-HOURS-BY-WEEK (HOLD-CLIENT-SUB, WK-SUB).
       450-EXIT.
           EXIT.
      
      ******************************************************************
      *    490-LOG-EXCEPTION -- THE ONE PLACE EVERY RULE WRITES AN     *
      *    EXCEPTION.  CALLER PRE-MOVES EXC-TYPE/STAFF/CLIENT/WEEK/    *
      *    ACTUAL/LIMIT, THIS PARAGRAPH FIGURES THE VARIANCE, WRITES   *
      *    THE EXCEPTIONS FILE, BUMPS THE MATCHING COUNTER, AND CALLS  *
      *    495 TO ECHO THE EXCEPTION ONTO THE PRINTED REPORT.          *
      ******************************************************************
       490-LOG-EXCEPTION.
           COMPUTE EXC-VARIANCE = EXC-ACTUAL - EXC-LIMIT.
           WRITE EXCEPTION-OUT-REC FROM AUDIT-EXCEPTION-REC.
           IF EXC-TYPE = "BAD-STAFF"
               ADD 1 TO EXC-BAD-STAFF-CT
           ELSE IF EXC-TYPE = "BAD-CLIENT"
               ADD 1 TO EXC-BAD-CLIENT-CT
           ELSE IF EXC-TYPE = "BAD-HOURS"
               ADD 1 TO EXC-BAD-HOURS-CT
           ELSE IF EXC-TYPE = "BAD-WEEK"
               ADD 1 TO EXC-BAD-WEEK-CT
           ELSE IF EXC-TYPE = "BAD-FAMGRP"
               ADD 1 TO EXC-BAD-FAMGRP-CT
           ELSE IF EXC-TYPE = "POS-OVER"
               ADD 1 TO EXC-POS-OVER-CT
           ELSE IF EXC-TYPE = "ASSIGN-OVER"
               ADD 1 TO EXC-ASSIGN-OVER-CT
           ELSE IF EXC-TYPE = "NO-ASSIGN"
               ADD 1 TO EXC-NO-ASSIGN-CT
           ELSE IF EXC-TYPE = "UNAPPROVED"
               ADD 1 TO EXC-UNAPPROVED-CT
           ELSE IF EXC-TYPE = "INACTIVE"
               ADD 1 TO EXC-INACTIVE-CT
           ELSE IF EXC-TYPE = "HRS-MISMATCH"
               ADD 1 TO EXC-HRS-MISMATCH-CT
           ELSE IF EXC-TYPE = "LOW-CONF"
               ADD 1 TO EXC-LOW-CONF-CT
           END-IF.
           PERFORM 495-WRITE-EXC-DETAIL THRU 495-EXIT.
       490-EXIT.
           EXIT.
      
       495-WRITE-EXC-DETAIL.
           IF WS-LINES > 50
               PERFORM 915-PAGE-BREAK THRU 915-EXIT
           END-IF.
           MOVE EXC-TYPE     TO ED-TYPE-O.
           MOVE EXC-STAFF-ID TO ED-STAFF-O.
           MOVE EXC-CLIENT-ID TO ED-CLIENT-O.
           MOVE EXC-WEEK-NO  TO ED-WEEK-O.
           MOVE EXC-ACTUAL   TO ED-ACTUAL-O.
           MOVE EXC-LIMIT    TO ED-LIMIT-O.
           MOVE EXC-VARIANCE TO ED-VARIANCE-O.
           WRITE RPT-REC FROM WS-EXC-DETAIL-REC.
           ADD 1 TO WS-LINES.
       495-EXIT.
           EXIT.
      
      ******************************************************************
      *    500-BREAK-SCW -- R3.  FIRES ON A STAFF/CLIENT/WEEK KEY      *
      *    CHANGE.  COMPARES THE WEEK'S ACCUMULATED HOURS TO THE       *
      *    BUDGETED ASSIGN-HOURS FOUND AT GROUP START.  ROLLS THE      *
      *    WEEK'S HOURS INTO THE PAIR TOTAL HOLD-SC-HOURS, WHICH       *
      *    550-BREAK-SC NEEDS FOR R4.                                  *
      ******************************************************************
       500-BREAK-SCW.
           IF HOLD-SC-HAS-ASSIGN
               IF HOLD-SCW-HOURS > HOLD-ASSIGN-HOURS
                   MOVE "ASSIGN-OVER" TO EXC-TYPE
                   MOVE HOLD-STAFF-ID TO EXC-STAFF-ID
                   MOVE HOLD-CLIENT-ID TO EXC-CLIENT-ID
                   MOVE HOLD-WEEK-NO TO EXC-WEEK-NO
                   MOVE HOLD-SCW-HOURS TO EXC-ACTUAL
                   MOVE HOLD-ASSIGN-HOURS TO EXC-LIMIT
                   PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
               END-IF
           END-IF.
           ADD HOLD-SCW-HOURS TO HOLD-SC-HOURS.
           MOVE ZERO TO HOLD-SCW-HOURS.
       500-EXIT.
           EXIT.
      
      ******************************************************************
      *    550-BREAK-SC -- R4.  FIRES ON A STAFF-ID OR CLIENT-ID KEY   *
      *    CHANGE, AFTER 500-BREAK-SCW HAS ALREADY ROLLED BOTH WEEKS   *
      *    INTO HOLD-SC-HOURS.  IF THE BINARY SEARCH AT GROUP START    *
      *    FOUND NO ASSIGNMENT FOR THIS PAIR, THE PAIR'S FULL TWO-     *
      *    WEEK TOTAL IS LOGGED AS THE EXCEPTION'S ACTUAL FIGURE.      *
      ******************************************************************
       550-BREAK-SC.
           IF HOLD-SC-NO-ASSIGN
               MOVE "NO-ASSIGN" TO EXC-TYPE
               MOVE HOLD-STAFF-ID TO EXC-STAFF-ID
               MOVE HOLD-CLIENT-ID TO EXC-CLIENT-ID
               MOVE ZERO TO EXC-WEEK-NO
               MOVE HOLD-SC-HOURS TO EXC-ACTUAL
               MOVE ZERO TO EXC-LIMIT
               PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
           END-IF.
       550-EXIT.
           EXIT.
      
      ******************************************************************
      *    600-FIND-FAMGRP / 610-FIND-STAFF / 620-FIND-CLIENT --       *
      *    GENERIC LINEAR SEARCHES SHARING THE WS-SEARCH-KEY/          *
      *    WS-SEARCH-RESULT-SUB WORKING FIELDS.  RESULT SUB OF ZERO    *
      *    MEANS NOT FOUND -- THE TABLES ARE SMALL ENOUGH THAT A       *
      *    LINEAR SCAN IS FINE FOR THESE (UNLIKE THE ASSIGN TABLE,     *
      *    WHICH IS SEARCHED ONCE PER GROUP, NOT ONCE PER RECORD).     *
      ******************************************************************
       600-FIND-FAMGRP.
           MOVE ZERO TO WS-SEARCH-RESULT-SUB.
           PERFORM 605-FAMGRP-SRCH-STEP THRU 605-EXIT
               VARYING WS-SRCH-SUB FROM 1 BY 1
                   UNTIL WS-SRCH-SUB > FAMGRP-ROW-COUNT.
       600-EXIT.
           EXIT.
      
       605-FAMGRP-SRCH-STEP.
           IF FG-ID (WS-SRCH-SUB) = WS-SEARCH-KEY
               MOVE WS-SRCH-SUB TO WS-SEARCH-RESULT-SUB
           END-IF.
       605-EXIT.
           EXIT.
      
       610-FIND-STAFF.
           MOVE ZERO TO WS-SEARCH-RESULT-SUB.
           PERFORM 615-STAFF-SRCH-STEP THRU 615-EXIT
               VARYING WS-SRCH-SUB FROM 1 BY 1
                   UNTIL WS-SRCH-SUB > STAFF-ROW-COUNT.
       610-EXIT.
           EXIT.
      
       615-STAFF-SRCH-STEP.
           IF ST-ID (WS-SRCH-SUB) = WS-SEARCH-KEY
               MOVE WS-SRCH-SUB TO WS-SEARCH-RESULT-SUB
           END-IF.
       615-EXIT.
           EXIT.
      
       620-FIND-CLIENT.
           MOVE ZERO TO WS-SEARCH-RESULT-SUB.
           PERFORM 625-CLIENT-SRCH-STEP THRU 625-EXIT
               VARYING WS-SRCH-SUB FROM 1 BY 1
                   UNTIL WS-SRCH-SUB > CLIENT-ROW-COUNT.
       620-EXIT.
           EXIT.
      
       625-CLIENT-SRCH-STEP.
           IF CL-ID (WS-SRCH-SUB) = WS-SEARCH-KEY
               MOVE WS-SRCH-SUB TO WS-SEARCH-RESULT-SUB
           END-IF.
       625-EXIT.
           EXIT.
      
      ******************************************************************
      *    650-FIND-ASSIGN -- BINARY SEARCH OF ASSIGN-TABLE BY         *
      *    (HOLD-STAFF-ID, HOLD-CLIENT-ID).  RUNS ONCE AT THE START    *
      *    OF EACH STAFF/CLIENT GROUP (370-SET-HOLDS).  SETS           *
      *    HOLD-SC-NOT-FOUND-SW AND HOLD-ASSIGN-HOURS FOR THE GROUP.   *
      ******************************************************************
       650-FIND-ASSIGN.
           MOVE "N" TO AS-FOUND-SW.
           MOVE 1 TO AS-LOW.
           MOVE ASSIGN-ROW-COUNT TO AS-HIGH.
           PERFORM 655-BSEARCH-STEP THRU 655-EXIT
               UNTIL AS-LOW > AS-HIGH OR AS-ROW-FOUND.
           IF AS-ROW-FOUND
               MOVE "N" TO HOLD-SC-NOT-FOUND-SW
               MOVE AS-HOURS (AS-FOUND-SUB) TO HOLD-ASSIGN-HOURS
           ELSE
               MOVE "Y" TO HOLD-SC-NOT-FOUND-SW
               MOVE ZERO TO HOLD-ASSIGN-HOURS
           END-IF.
       650-EXIT.
           EXIT.
      
       655-BSEARCH-STEP.
           COMPUTE AS-MID = (AS-LOW + AS-HIGH) / 2.
           SET ASSIGN-IDX TO AS-MID.
           IF AS-STAFF-ID (ASSIGN-IDX) = HOLD-STAFF-ID AND
              AS-CLIENT-ID (ASSIGN-IDX) = HOLD-CLIENT-ID
               MOVE "Y" TO AS-FOUND-SW
               MOVE AS-MID TO AS-FOUND-SUB
           ELSE
               IF AS-STAFF-ID (ASSIGN-IDX) < HOLD-STAFF-ID OR
                 (AS-STAFF-ID (ASSIGN-IDX) = HOLD-STAFF-ID AND
                  AS-CLIENT-ID (ASSIGN-IDX) < HOLD-CLIENT-ID)
                   COMPUTE AS-LOW = AS-MID + 1
               ELSE
                   COMPUTE AS-HIGH = AS-MID - 1
               END-IF
           END-IF.
       655-EXIT.
           EXIT.
      
      ******************************************************************
      *    700-CLIENT-WEEK-AUDIT -- R2.  POST-PASS OVER CLIENT-TABLE,  *
      *    ONCE FOR EACH WEEK, CHECKING THE CLIENT'S TOTAL HOURS FROM  *
      *    ALL STAFF AGAINST CLIENT-POS-HOURS.  PRIVATE-PAY CLIENTS    *
      *    CARRY NO CEILING AND ARE SKIPPED (C0255).                   *
      ******************************************************************
       700-CLIENT-WEEK-AUDIT.
           PERFORM 705-CLIENT-WEEK-STEP THRU 705-EXIT
               VARYING CL-SUB FROM 1 BY 1
                   UNTIL CL-SUB > CLIENT-ROW-COUNT.
       700-EXIT.
           EXIT.
      
       705-CLIENT-WEEK-STEP.
           SET CLIENT-IDX TO CL-SUB.
           IF NOT CL-IS-PRIVATE (CLIENT-IDX)
               PERFORM 710-CHECK-ONE-WEEK THRU 710-EXIT
                   VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 2
           END-IF.
       705-EXIT.
           EXIT.
      
       710-CHECK-ONE-WEEK.
           IF CL-HOURS-BY-WEEK (CL-SUB, WK-SUB) > CL-POS-HOURS (CL-SUB)
               MOVE "POS-OVER" TO EXC-TYPE
               MOVE ZERO TO EXC-STAFF-ID
               MOVE CL-ID (CL-SUB) TO EXC-CLIENT-ID
               MOVE WK-SUB TO EXC-WEEK-NO
               MOVE CL-HOURS-BY-WEEK (CL-SUB, WK-SUB) TO EXC-ACTUAL
               MOVE CL-POS-HOURS (CL-SUB) TO EXC-LIMIT
               PERFORM 490-LOG-EXCEPTION THRU 490-EXIT
           END-IF.
       710-EXIT.
           EXIT.
      
      ******************************************************************
      *    750-FAMILY-ROLLUP -- R8.  REPORT-ONLY.  SUMS EACH LOADED    *
      *    CLIENT'S TOTAL HOURS INTO ITS FAMILY GROUP'S TOTAL.  A      *
      *    CLIENT WITH NO FAMGRP-ID OR AN UNKNOWN ONE CONTRIBUTES TO   *
      *    NOTHING -- NO EXCEPTION IS RAISED FOR THAT HERE, SEE        *
      *    200-LOAD-CLIENT FOR THE BAD-FAMGRP CHECK.                   *
      ******************************************************************
       750-FAMILY-ROLLUP.
           PERFORM 755-ROLLUP-STEP THRU 755-EXIT
               VARYING CL-SUB FROM 1 BY 1
                   UNTIL CL-SUB > CLIENT-ROW-COUNT.
       750-EXIT.
           EXIT.
      
       755-ROLLUP-STEP.
           IF CL-FAMGRP-ID (CL-SUB) NOT = ZERO
               MOVE CL-FAMGRP-ID (CL-SUB) TO WS-SEARCH-KEY
               PERFORM 600-FIND-FAMGRP THRU 600-EXIT
               IF WS-SEARCH-RESULT-SUB NOT = ZERO
                   ADD CL-TOTAL-HOURS (CL-SUB)
                       TO FG-TOTAL-HOURS (WS-SEARCH-RESULT-SUB)
               END-IF
           END-IF.
       755-EXIT.
           EXIT.
      
      ******************************************************************
      *    800-OPEN-FILES / 850-CLOSE-FILES                            *
      ******************************************************************
       800-OPEN-FILES.
           OPEN INPUT  STAFF-FILE.
           OPEN INPUT  FAMGRP-FILE.
           OPEN INPUT  CLIENT-FILE.
           OPEN INPUT  ASSIGN-FILE.
           OPEN INPUT  TIMESHEET-FILE.
           OPEN OUTPUT EXCEPTION-FILE.
           OPEN OUTPUT AUDIT-RPT-FILE.
       800-EXIT.
           EXIT.
      
       850-CLOSE-FILES.
           CLOSE STAFF-FILE.
           CLOSE FAMGRP-FILE.
           CLOSE CLIENT-FILE.
           CLOSE ASSIGN-FILE.
           CLOSE TIMESHEET-FILE.
           CLOSE EXCEPTION-FILE.
           CLOSE AUDIT-RPT-FILE.
       850-EXIT.
           EXIT.
      
      ******************************************************************
      *    860-READ-STAFF / 862-READ-FAMGRP / 864-READ-CLIENT /        *
      *    866-READ-ASSIGN / 868-READ-TIMESHEET                        *
      ******************************************************************
       860-READ-STAFF.
           READ STAFF-FILE INTO STAFF-REC
               AT END
                   MOVE "N" TO MORE-STAFF-SW
           END-READ.
       860-EXIT.
           EXIT.
      
       862-READ-FAMGRP.
           READ FAMGRP-FILE INTO FAMGRP-REC
               AT END
                   MOVE "N" TO MORE-FAMGRP-SW
           END-READ.
       862-EXIT.
           EXIT.
      
       864-READ-CLIENT.
           READ CLIENT-FILE INTO CLIENT-REC
               AT END
                   MOVE "N" TO MORE-CLIENT-SW
           END-READ.
       864-EXIT.
           EXIT.
      
       866-READ-ASSIGN.
           READ ASSIGN-FILE INTO ASSIGN-REC
               AT END
                   MOVE "N" TO MORE-ASSIGN-SW
           END-READ.
       866-EXIT.
           EXIT.
      
       868-READ-TIMESHEET.
           READ TIMESHEET-FILE INTO TIMESHEET-REC
               AT END
                   MOVE "N" TO MORE-TIMESHEET-SW
           END-READ.
       868-EXIT.
           EXIT.
      
      ******************************************************************
      *    900-PRINT-REPORT -- DRIVES THE SUMMARY PORTION OF THE       *
      *    REPORT.  THE EXCEPTION DETAIL LINES WERE ALREADY WRITTEN    *
      *    INLINE BY 495-WRITE-EXC-DETAIL AS EACH ONE WAS DETECTED.    *
      ******************************************************************
       900-PRINT-REPORT.
           PERFORM 910-WRITE-PAGE-HDR THRU 910-EXIT.
           PERFORM 905-PRINT-STAFF-SUMMARY THRU 905-EXIT.
           PERFORM 912-PRINT-CLIENT-SUMMARY THRU 912-EXIT.
           PERFORM 914-PRINT-FAMGRP-SUMMARY THRU 914-EXIT.
           PERFORM 920-PRINT-CONTROL-TOTALS THRU 920-EXIT.
       900-EXIT.
           EXIT.
      
       905-PRINT-STAFF-SUMMARY.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-STAFF-HDR.
           ADD 2 TO WS-LINES.
           PERFORM 906-STAFF-SUMM-STEP THRU 906-EXIT
               VARYING ST-SUB FROM 1 BY 1
                   UNTIL ST-SUB > STAFF-ROW-COUNT.
       905-EXIT.
           EXIT.
      
       906-STAFF-SUMM-STEP.
           IF WS-LINES > 50
               PERFORM 915-PAGE-BREAK THRU 915-EXIT
           END-IF.
           MOVE ST-ID (ST-SUB)          TO SS-ID-O.
           MOVE ST-NAME (ST-SUB)        TO SS-NAME-O.
           MOVE ST-TOTAL-HOURS (ST-SUB) TO SS-HOURS-O.
           WRITE RPT-REC FROM WS-STAFF-SUMM-REC.
           ADD 1 TO WS-LINES.
       906-EXIT.
           EXIT.
      
       912-PRINT-CLIENT-SUMMARY.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-CLIENT-HDR.
           ADD 2 TO WS-LINES.
           PERFORM 913-CLIENT-SUMM-STEP THRU 913-EXIT
               VARYING CL-SUB FROM 1 BY 1
                   UNTIL CL-SUB > CLIENT-ROW-COUNT.
       912-EXIT.
           EXIT.
      
       913-CLIENT-SUMM-STEP.
           IF WS-LINES > 50
               PERFORM 915-PAGE-BREAK THRU 915-EXIT
           END-IF.
           MOVE CL-ID (CL-SUB)   TO CS-ID-O.
           MOVE CL-NAME (CL-SUB) TO CS-NAME-O.
           IF CL-IS-PRIVATE (CL-SUB)
               MOVE ZERO TO CS-POS-WEEKLY-O
               MOVE ZERO TO CS-POS-PERIOD-O
           ELSE
               MOVE CL-POS-HOURS (CL-SUB) TO CS-POS-WEEKLY-O
               COMPUTE CS-POS-PERIOD-O = CL-POS-HOURS (CL-SUB) * 2
           END-IF.
           MOVE CL-TOTAL-HOURS (CL-SUB) TO CS-ACTUAL-O.
           COMPUTE CS-VARIANCE-O =
               CL-TOTAL-HOURS (CL-SUB) - (CL-POS-HOURS (CL-SUB) * 2).
           IF CL-FAMGRP-ID (CL-SUB) = ZERO
               MOVE ZERO TO CS-FAMGRP-O
           ELSE
               MOVE CL-FAMGRP-ID (CL-SUB) TO CS-FAMGRP-O
           END-IF.
           WRITE RPT-REC FROM WS-CLIENT-SUMM-REC.
           ADD 1 TO WS-LINES.
       913-EXIT.
           EXIT.
      
       914-PRINT-FAMGRP-SUMMARY.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-FAMGRP-HDR.
           ADD 2 TO WS-LINES.
           PERFORM 916-FAMGRP-SUMM-STEP THRU 916-EXIT
               VARYING FG-SUB FROM 1 BY 1
                   UNTIL FG-SUB > FAMGRP-ROW-COUNT.
       914-EXIT.
           EXIT.
      
       916-FAMGRP-SUMM-STEP.
           IF WS-LINES > 50
               PERFORM 915-PAGE-BREAK THRU 915-EXIT
           END-IF.
           MOVE FG-ID (FG-SUB)          TO FS-ID-O.
           MOVE FG-NAME (FG-SUB)        TO FS-NAME-O.
           MOVE FG-TOTAL-HOURS (FG-SUB) TO FS-HOURS-O.
           WRITE RPT-REC FROM WS-FAMGRP-SUMM-REC.
           ADD 1 TO WS-LINES.
       916-EXIT.
           EXIT.
      
      ******************************************************************
      *    910-WRITE-PAGE-HDR / 915-PAGE-BREAK                         *
      ******************************************************************
       910-WRITE-PAGE-HDR.
           ADD 1 TO WS-PAGES.
           MOVE WS-CD-MM TO WS-HDR-MM.
           MOVE WS-CD-DD TO WS-HDR-DD.
           MOVE WS-CD-YY TO WS-HDR-YY.
           MOVE WS-PAGES TO PAGE-NBR-O.
           WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING NEXT-PAGE.
           WRITE RPT-REC FROM WS-HDR-REC.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-EXC-COLM-HDR.
           MOVE 4 TO WS-LINES.
       910-EXIT.
           EXIT.
      
       915-PAGE-BREAK.
           PERFORM 910-WRITE-PAGE-HDR THRU 910-EXIT.
       915-EXIT.
           EXIT.
      
      ******************************************************************
      *    920-PRINT-CONTROL-TOTALS -- PRINTS THE RUN FOOTER EVERY     *
      *    BATCH AUDITOR ON THIS JOB GOES STRAIGHT TO, INCLUDING THE   *
      *    BREAKDOWN OF HOW MANY EXCEPTIONS WERE RAISED BY TYPE.       *
      ******************************************************************
       920-PRINT-CONTROL-TOTALS.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           MOVE "STAFF   READ/LOADED/REJECTED"  TO CT-LABEL-O.
           MOVE STAFF-READ-CT     TO CT-VALUE-1-O.
           MOVE STAFF-LOADED-CT   TO CT-VALUE-2-O.
           MOVE STAFF-REJECT-CT   TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "FAMGRP  READ/LOADED/REJECTED"  TO CT-LABEL-O.
           MOVE FAMGRP-READ-CT    TO CT-VALUE-1-O.
           MOVE FAMGRP-LOADED-CT  TO CT-VALUE-2-O.
           MOVE FAMGRP-REJECT-CT  TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "CLIENT  READ/LOADED/REJECTED"  TO CT-LABEL-O.
           MOVE CLIENT-READ-CT    TO CT-VALUE-1-O.
           MOVE CLIENT-LOADED-CT  TO CT-VALUE-2-O.
           MOVE CLIENT-REJECT-CT  TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "ASSIGN  READ/LOADED/REJECTED"  TO CT-LABEL-O.
           MOVE ASSIGN-READ-CT    TO CT-VALUE-1-O.
           MOVE ASSIGN-LOADED-CT  TO CT-VALUE-2-O.
           MOVE ASSIGN-REJECT-CT  TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "TIMESHEET READ/PROCESSED/REJ"  TO CT-LABEL-O.
           MOVE TS-READ-CT        TO CT-VALUE-1-O.
           MOVE TS-PROCESSED-CT   TO CT-VALUE-2-O.
           MOVE TS-REJECT-CT      TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "GRAND TOTAL HOURS PROCESSED"   TO CT-LABEL-O.
           MOVE ZERO TO CT-VALUE-1-O.
           MOVE ZERO TO CT-VALUE-2-O.
           MOVE GRAND-TOTAL-HOURS TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           MOVE "EXCEPTIONS -- BAD-STAFF/CLIENT" TO CT-LABEL-O.
           MOVE EXC-BAD-STAFF-CT   TO CT-VALUE-1-O.
           MOVE EXC-BAD-CLIENT-CT  TO CT-VALUE-2-O.
           MOVE ZERO TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "EXCEPTIONS -- BAD-HOURS/WEEK"  TO CT-LABEL-O.
           MOVE EXC-BAD-HOURS-CT   TO CT-VALUE-1-O.
           MOVE EXC-BAD-WEEK-CT    TO CT-VALUE-2-O.
           MOVE ZERO TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "EXCEPTIONS -- BAD-FAMGRP"      TO CT-LABEL-O.
           MOVE EXC-BAD-FAMGRP-CT  TO CT-VALUE-1-O.
           MOVE ZERO TO CT-VALUE-2-O.
           MOVE ZERO TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "EXCEPTIONS -- POS-OVER/ASSIGN-OVER" TO CT-LABEL-O.
           MOVE EXC-POS-OVER-CT    TO CT-VALUE-1-O.
           MOVE EXC-ASSIGN-OVER-CT TO CT-VALUE-2-O.
           MOVE ZERO TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "EXCEPTIONS -- NO-ASSIGN"       TO CT-LABEL-O.
           MOVE EXC-NO-ASSIGN-CT   TO CT-VALUE-1-O.
           MOVE ZERO TO CT-VALUE-2-O.
           MOVE ZERO TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "EXCEPTIONS -- UNAPPROVED/INACTIVE" TO CT-LABEL-O.
           MOVE EXC-UNAPPROVED-CT  TO CT-VALUE-1-O.
           MOVE EXC-INACTIVE-CT    TO CT-VALUE-2-O.
           MOVE ZERO TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
           MOVE "EXCEPTIONS -- HRS-MISMATCH/LOW-CONF" TO CT-LABEL-O.
           MOVE EXC-HRS-MISMATCH-CT TO CT-VALUE-1-O.
           MOVE EXC-LOW-CONF-CT     TO CT-VALUE-2-O.
           MOVE ZERO TO CT-VALUE-3-O.
           WRITE RPT-REC FROM WS-CT-LINE.
       920-EXIT.
           EXIT.
      
      ******************************************************************
      *    999-CLEANUP -- CLOSES FILES AND LEAVES A COMPLETION BANNER  *
      *    ON SYSOUT FOR THE OPERATOR'S RUN LOG.                       *
      ******************************************************************
       999-CLEANUP.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "HCAAUDIT -- PAYROLL HOUR AUDIT PASS COMPLETE".
           DISPLAY "HCAAUDIT -- STAFF LOADED  " STAFF-LOADED-CT.
           DISPLAY "HCAAUDIT -- CLIENT LOADED " CLIENT-LOADED-CT.
           DISPLAY "HCAAUDIT -- ASSIGN LOADED " ASSIGN-LOADED-CT.
           DISPLAY "HCAAUDIT -- TIMESHEETS PROCESSED " TS-PROCESSED-CT.
       999-EXIT.
           EXIT.
      
      ******************************************************************
      *    1000-ABEND-RTN -- FORCED ABEND VIA DIVIDE-BY-ZERO.  WRITES  *
      *    THE ABEND REASON TO SYSOUT FIRST SO OPERATIONS HAS SOMETHING*
      *    TO READ BEFORE PAGING THE ON-CALL PROGRAMMER.               *
      ******************************************************************
       1000-ABEND-RTN.
           DISPLAY "HCAAUDIT -- ABEND IN " ABEND-PARA-NAME.
           DISPLAY "HCAAUDIT -- REASON: " ABEND-REASON.
           DISPLAY "HCAAUDIT -- EXPECTED: " EXPECTED-VAL
                   " ACTUAL: " ACTUAL-VAL.
           CLOSE STAFF-FILE FAMGRP-FILE CLIENT-FILE ASSIGN-FILE
                 TIMESHEET-FILE EXCEPTION-FILE AUDIT-RPT-FILE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
       1000-EXIT.
           EXIT.
