      ******************************************************************
      *    CLNTREC  --  CLIENT MASTER RECORD LAYOUT                    *
      *                                                                *
      *    ONE RECORD PER AGENCY CLIENT.  CLIENT-POS-HOURS IS THE      *
      *    WEEKLY PLAN-OF-SERVICE HOUR BUDGET THE STATE/PAYOR HAS      *
      *    AUTHORIZED -- THE HEADLINE NUMBER THE AUDIT CHECKS STAFF    *
      *    HOURS AGAINST.  PRIVATE-PAY CLIENTS CARRY NO POS CEILING.   *
      *                                                                *
      *    CHANGE LOG                                                  *
      *    96-09-18  CLM  ORIGINAL                                      C0231
      *    97-02-06  CLM  ADDED CLIENT-PRIVATE PAY-SOURCE FLAG          C0255
      *    98-12-01  TBR  Y2K REVIEW -- NO 2-DIGIT YEARS HELD HERE     *
      *    03-07-14  RPK  ADDED CLIENT-FAMGRP-ID SIBLING LINKAGE        C0402
      ******************************************************************
       01  CLIENT-REC.
           05  CLIENT-ID                   PIC 9(6).
           05  CLIENT-NAME                 PIC X(30).
           05  CLIENT-POS-HOURS            PIC 9(4)V99.
           05  CLIENT-FAMGRP-ID            PIC 9(6).
           05  CLIENT-PRIVATE              PIC X(1).
               88  CLT-PRIVATE-PAY          VALUE "1".
               88  CLT-AGENCY-BILLED        VALUE "0".
           05  CLIENT-ACTIVE               PIC X(1).
               88  CLT-ACTIVE               VALUE "1".
               88  CLT-INACTIVE             VALUE "0".
           05  CLIENT-NOTES                PIC X(40).
           05  FILLER                      PIC X(1).
